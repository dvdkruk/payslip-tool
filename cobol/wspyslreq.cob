000100*    *******************************************
000200*    *                                          *
000300*    *  RECORD DEFINITION FOR THE MONTHLY       *
000400*    *   PAYSLIP REQUEST (INPUT) FILE           *
000500*    *                                          *
000600*    *     LINE SEQUENTIAL TEXT, COMMA          *
000700*    *     DELIMITED, ONE REQUEST PER LINE,     *
000800*    *     NO KEY, NO SORT.                     *
000900*    *                                          *
001000*    *******************************************
001100*      FILE SIZE 80 BYTES PER LINE.
001200*
001300*    THIS FIELD IS DELIBERATELY NOT BROKEN DOWN INTO THE 5 LOGICAL
001400*    PAYSLIP REQUEST FIELDS HERE - THE FIELDS ARE COMMA DELIMITED AND
001500*    NOT AT FIXED COLUMNS SO THEY CANNOT BE PICTURE-MAPPED OVER THIS
001600*    RECORD.  SEE WSPYSLPRS.COB FOR THE PARSED (LOGICAL) RECORD THAT
001700*    AA030-PARSE-REQUEST BUILDS FROM THIS LINE.
001800*
001900*    29/11/25 VBC - CREATED.
002000*
002100 01  PY-SLIP-REQUEST-RECORD.
002200     03  PSR-LINE-TEXT         PIC X(79).
002300     03  FILLER                PIC X(01).
