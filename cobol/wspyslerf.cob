000100*    *******************************************
000200*    *                                          *
000300*    *  WORKING STORAGE FOR THE PAYSLIP ERROR   *
000400*    *   LINE BUILT BY AA099-WRITE-ERROR        *
000500*    *                                          *
000600*    *     MOVED AS ONE GROUP TO PSE-LINE-TEXT  *
000700*    *     IN WSPYSLERR.COB BEFORE THE WRITE.   *
000800*    *                                          *
000900*    *******************************************
001000*
001100*    19/12/25 VBC - CREATED (SPLIT OFF WSPYSLERR).
001200*
001300 01  PY-SLIP-ERROR-FIELDS.
001400     03  PSE-REC-NO-EDIT       PIC Z(5)9.
001500     03  PSE-MESSAGE           PIC X(76).
001600     03  FILLER                PIC X(08).
