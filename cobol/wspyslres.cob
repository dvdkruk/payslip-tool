000100*    *******************************************
000200*    *                                          *
000300*    *  RECORD DEFINITION FOR THE MONTHLY       *
000400*    *   PAYSLIP RESULT (OUTPUT) FILE           *
000500*    *                                          *
000600*    *     LINE SEQUENTIAL TEXT, COMMA          *
000700*    *     DELIMITED, ONE RESULT PER LINE,      *
000800*    *     SAME ORDER AS THE REQUEST INPUT.     *
000900*    *                                          *
001000*    *******************************************
001100*      FILE SIZE 132 BYTES PER LINE (REPORT STYLE WIDTH).
001200*
001300*    BUILT BY AA090-FORMAT-RESULT FROM PY-SLIP-RESULT-FIELDS IN
001400*    WSPYSLRSL.COB - SEE THAT COPYBOOK FOR THE LOGICAL FIELDS.
001500*
001600*    29/11/25 VBC - CREATED.
001700*
001800 01  PY-SLIP-RESULT-RECORD.
001900     03  PSL-LINE-TEXT         PIC X(131).
002000     03  FILLER                PIC X(001).
