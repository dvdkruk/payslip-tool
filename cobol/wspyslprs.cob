000100*    *******************************************
000200*    *                                          *
000300*    *  WORKING STORAGE FOR THE PARSED          *
000400*    *   (LOGICAL) PAYSLIP REQUEST              *
000500*    *                                          *
000600*    *     BUILT BY AA030-PARSE-REQUEST FROM    *
000700*    *     THE RAW TEXT LINE IN WSPYSLREQ.COB   *
000800*    *     ONLY WHEN PARSING SUCCEEDS.          *
000900*    *                                          *
001000*    *******************************************
001100*      62 BYTES + 18 FILLER = 80 BYTES.
001200*
001300*    29/11/25 VBC - CREATED.
001400*    02/12/25 VBC - SUPER-RATE WIDENED TO 9(3)V9(1) TO HOLD RATES
001500*                   LIKE 10.1% - WAS 99V9.
001600*
001700 01  PY-SLIP-REQUEST-PARSED.
001800     03  PSR-FIRST-NAME        PIC X(20).
001900     03  PSR-LAST-NAME         PIC X(20).
002000     03  PSR-ANNUAL-SALARY     PIC 9(9).
002100     03  PSR-SUPER-RATE        PIC 9(3)V9(1).
002200     03  PSR-MONTH-NAME        PIC X(9).
002300     03  FILLER                PIC X(18).
