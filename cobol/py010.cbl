000100*    ************************************************************
000200*    *                                                           *
000300*    *   PY010  -  MONTHLY PAYSLIP CALCULATOR                    *
000400*    *                                                           *
000500*    *   READS ONE PAYSLIP REQUEST PER LINE, VALIDATES IT,       *
000600*    *   COMPUTES GROSS, TAX, NET & SUPERANNUATION AND WRITES    *
000700*    *   ONE PAYSLIP RESULT LINE PER GOOD REQUEST.  BAD          *
000800*    *   REQUESTS ARE REPORTED TO THE ERROR FILE AND SKIPPED -   *
000900*    *   THE RUN NEVER ABORTS FOR ONE BAD RECORD.                *
001000*    *                                                           *
001100*    ************************************************************
001200*
001300 IDENTIFICATION DIVISION.
001400*=======================
001500*
001600 PROGRAM-ID.          PY010.
001700*
001800 AUTHOR.              V B COEN.
001900*
002000 INSTALLATION.        APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002100*
002200 DATE-WRITTEN.        15 NOVEMBER 1989.
002300*
002400 DATE-COMPILED.
002500*
002600 SECURITY.            COPYRIGHT (C) 1989-2026 AND LATER,
002700*                      VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002800*                      THE GNU GENERAL PUBLIC LICENSE.  SEE
002900*                      THE FILE COPYING FOR DETAILS.
003000*
003100*    REMARKS.          STAND ALONE BATCH UTILITY - NOT PART OF
003200*                      THE PY000 MENU CHAIN, RUN DIRECT FROM
003300*                      THE NIGHTLY SCHEDULE OR ON DEMAND.
003400*
003500*                      IFILE  = PYSLREQ - ONE REQUEST PER LINE.
003600*                      OFILE  = PYSLRES - ONE RESULT PER LINE.
003700*                      EFILE  = PYSLERR - ONE DIAGNOSTIC PER
003800*                               REJECTED LINE, PREFIXED WITH
003900*                               ITS INPUT LINE NUMBER.
004000*
004100*    CALLED MODULES.   NONE.
004200*
004300*    FUNCTIONS USED.   NONE - SEE CHANGES BELOW, 11/12/25.
004400*
004500*    PROGRAM SPECIFIC ERROR MESSAGES.  PY010 - PY040, SEE
004600*                      ERROR-MESSAGES IN WORKING-STORAGE.
004700*
004800*    CHANGES.
004900*    15/11/89 VBC - 1.0.0 CREATED - ORIGINAL CUT PRODUCED THE
005000*                         OLD WEEKLY WAGES SLIP FOR HOURLY PAID
005100*                         STAFF, SEE THE 1989 RUN BOOK.
005200*    03/04/91 VBC -    1 TAX TABLE RE-KEYED FOR THE BUDGET -
005300*                         RATES CHANGED FROM 1 JULY 1991.
005400*    14/09/93 PJL -    2 THIRD TAX BRACKET ADDED AT OPERATIONS
005500*                         REQUEST - PREVIOUSLY ONLY TWO BANDS
005600*                         WERE CARRIED.
005700*    21/06/96 VBC -    3 SUPERANNUATION GUARANTEE PERCENTAGE
005800*                         MADE A FIGURE READ PER REQUEST - WAS
005900*                         A FIXED 3% IN THE ORIGINAL CUT.
006000*    11/02/99 PJL -    4 Y2K REMEDIATION - ACCEPT FROM DATE AT
006100*                         THIS SITE RETURNS A 2 DIGIT YEAR, SO
006200*                         THE LEAP YEAR TEST NOW WINDOWS IT
006300*                         (PIVOT 50) BEFORE USE - WITHOUT THIS
006400*                         2000, 2004 ETC WOULD TEST NON LEAP.
006500*    29/11/25 VBC - 2.0.0 COMPLETE RE-WRITE FOR THE NEW MONTHLY
006600*                         PAYSLIP SPEC - THE OLD WEEKLY WAGES
006700*                         LOGIC IS SCRAPPED ENTIRELY, SEE PY020
006800*                         BELOW - NEXT YEAR WILL NEED A REAL
006900*                         PARAM RECORD FOR THE TAX TABLE.
007000*    02/12/25 VBC -    1 SUPER RATE WIDENED TO HOLD ONE DECIMAL
007100*                         PLACE (9.1%, 10.1% ETC).
007200*    05/12/25 VBC -    2 TAX BRACKET TABLE MOVED OUT TO ITS OWN
007300*                         COPYBOOK WSPYSLBRK - SHARED LAYOUT
007400*                         WITH ANY FUTURE PY PARAM SCREEN.
007500*    11/12/25 VBC -    3 DROPPED TRIM/SUBSTITUTE/UPPER-CASE
007600*                         FUNCTIONS USED IN THE FIRST CUT - THIS
007700*                         SITE'S COMPILER LEVEL DOES NOT CARRY
007800*                         THEM, REPLACED WITH UNSTRING, STRING
007900*                         AND INSPECT CONVERTING THROUGHOUT.
008000*    18/12/25 VBC -    4 SEE WSPYSLBRK CHANGES - REDEFINED TABLE
008100*                         HAD TO DROP COMP-3 TO LINE UP WITH THE
008200*                         LITERAL ROWS.
008300*    08/01/26 VBC -    5 CARRIED THE SITE'S PRE-2000 2 DIGIT
008400*                         YEAR WINDOWING (SEE 11/02/99 ABOVE)
008500*                         INTO THE RE-WRITTEN ZZ060 LEAP YEAR
008600*                         TEST - STILL ACCEPT FROM DATE, NOT
008700*                         DATE YYYYMMDD, AT THIS SITE.
008800*    22/01/26 VBC -    6 PY030-32 ADDED - OPERATIONS ASKED FOR A
008900*                         DISTINCT MESSAGE PER FILE ON ABORT
009000*                         RATHER THAN ONE GENERIC OPEN ERROR.
009100*    03/02/26 VBC -    7 PS-BRK-SUBS REMOVED - UNUSED, WAS LEFT
009200*                         OVER FROM THE FIRST TABLE CUT.
009300*    17/02/26 PJL -    8 PY011-PREFIX NARROWED TO X(28) - WAS ONE
009400*                         BYTE WIDER THAN THE LITERAL SO THE BAD
009500*                         TOKEN DIAGNOSTIC CAME OUT WITH A SPARE
009600*                         LEADING SPACE AFTER THE QUOTE.
009700*    17/02/26 PJL -    9 AA060 NO-BRACKET-MATCHED LEG NOW ABORTS
009800*                         THE RECORD (WS-CALC-FAIL-SWITCH INTO
009900*                         AA099) INSTEAD OF ZEROING THE TAX AND
010000*                         WRITING A PAYSLIP LINE - CANNOT HAPPEN
010100*                         WITH THE SHIPPED TABLE BUT SHOULD NOT
010200*                         SLIP A WRONG FIGURE OUT IF IT EVER DID.
010300*
010400*    *************************************************************
010500*
010600 ENVIRONMENT DIVISION.
010700*====================
010800*
010900 CONFIGURATION SECTION.
011000*
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM
011300     CLASS PY-VOWEL-CLASS IS "A" "E" "I" "O" "U"
011400                              "a" "e" "i" "o" "u"
011500     UPSI-0 ON  STATUS IS PY-TRACE-SWITCH
011600            OFF STATUS IS PY-NO-TRACE-SWITCH.
011700*
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT PY-SLIP-REQUEST-FILE  ASSIGN TO PYSLREQ
012100            ORGANIZATION LINE SEQUENTIAL
012200            FILE STATUS  IS PY-REQ-STATUS.
012300*
012400     SELECT PY-SLIP-RESULT-FILE   ASSIGN TO PYSLRES
012500            ORGANIZATION LINE SEQUENTIAL
012600            FILE STATUS  IS PY-RES-STATUS.
012700*
012800     SELECT PY-SLIP-ERROR-FILE    ASSIGN TO PYSLERR
012900            ORGANIZATION LINE SEQUENTIAL
013000            FILE STATUS  IS PY-ERR-STATUS.
013100*
013200 DATA DIVISION.
013300*=============
013400*
013500 FILE SECTION.
013600*
013700 FD  PY-SLIP-REQUEST-FILE
013800     LABEL RECORDS ARE STANDARD.
013900 COPY "WSPYSLREQ.COB".
014000*
014100 FD  PY-SLIP-RESULT-FILE
014200     LABEL RECORDS ARE STANDARD.
014300 COPY "WSPYSLRES.COB".
014400*
014500 FD  PY-SLIP-ERROR-FILE
014600     LABEL RECORDS ARE STANDARD.
014700 COPY "WSPYSLERR.COB".
014800*
014900 WORKING-STORAGE SECTION.
015000*-----------------------
015100 77  PROG-NAME                PIC X(16) VALUE "PY010 V2.0.9".
015200*
015300 01  WS-FILE-STATUSES.
015400     03  PY-REQ-STATUS        PIC XX    VALUE "00".
015500     03  PY-RES-STATUS        PIC XX    VALUE "00".
015600     03  PY-ERR-STATUS        PIC XX    VALUE "00".
015700     03  FILLER                PIC X(01).
015800*
015900 01  WS-SWITCHES.
016000     03  WS-EOF-SWITCH        PIC X     VALUE "N".
016100         88  END-OF-REQUESTS            VALUE "Y".
016200     03  WS-PARSE-FAIL-SWITCH PIC X     VALUE "N".
016300         88  PARSE-FAILED                VALUE "Y".
016400     03  WS-VALID-FAIL-SWITCH PIC X     VALUE "N".
016500         88  VALID-FAILED                VALUE "Y".
016600     03  WS-BRK-FOUND-SWITCH  PIC X     VALUE "N".
016700     03  WS-MONTH-FOUND-SWITCH PIC X    VALUE "N".
016800     03  WS-CALC-FAIL-SWITCH  PIC X     VALUE "N".
016900         88  CALC-FAILED                VALUE "Y".
017000     03  FILLER                PIC X(01).
017100*
017200 01  WS-COUNTERS.
017300     03  WS-REC-COUNT         PIC 9(7)  COMP VALUE ZERO.
017400     03  WS-TOKEN-TALLY       BINARY-CHAR    VALUE ZERO.
017500     03  WS-TOKEN-SUB         BINARY-CHAR    VALUE ZERO.
017600     03  WS-GOOD-TOKEN-SUB    BINARY-CHAR    VALUE ZERO.
017700     03  WS-BRK-SUB           BINARY-CHAR    VALUE ZERO.
017800     03  WS-MONTH-SUB         BINARY-CHAR    VALUE ZERO.
017900     03  WS-SAVED-MONTH-SUB   BINARY-CHAR    VALUE ZERO.
018000     03  WS-WORK-LEN          BINARY-CHAR    VALUE ZERO.
018100     03  FILLER               BINARY-CHAR    VALUE ZERO.
018200*
018300 01  WS-ERROR-TEXT            PIC X(76) VALUE SPACES.
018400*
018500 01  WS-RAW-TOKENS.
018600     03  WS-TOKEN  OCCURS 6 TIMES      PIC X(30).
018700     03  FILLER                       PIC X(01).
018800*
018900 01  WS-GOOD-TOKENS.
019000     03  WS-GOOD-TOKEN  OCCURS 5 TIMES PIC X(30).
019100     03  WS-GOOD-LEN    OCCURS 5 TIMES BINARY-CHAR.
019200     03  FILLER                       PIC X(01).
019300*
019400*    GENERIC LEFT TRIM / DE-BLANK SCRATCH AREA - USED FOR
019500*    EVERY TOKEN, NAME & EDITED NUMERIC FIELD IN THE PROGRAM.
019600*
019700 01  WS-TRIM-AREA.
019800     03  WS-TRIM-IN           PIC X(41) VALUE SPACES.
019900     03  WS-TRIM-OUT          PIC X(41) VALUE SPACES.
020000     03  WS-TRIM-FIRST        BINARY-CHAR VALUE ZERO.
020100     03  WS-TRIM-LAST         BINARY-CHAR VALUE ZERO.
020200     03  WS-TRIM-LEN          BINARY-CHAR VALUE ZERO.
020300     03  WS-TRIM-SUB          BINARY-CHAR VALUE ZERO.
020400     03  FILLER               PIC X(01) VALUE SPACES.
020500*
020600*    COPIES OF THE TRIMMED TEXT TAKEN OUT OF WS-TRIM-OUT
020700*    BEFORE IT IS OVERWRITTEN BY THE NEXT CALL.
020800*
020900 01  WS-OUT-FIELDS.
021000     03  WS-OUT-NAME          PIC X(41) VALUE SPACES.
021100     03  WS-LEN-NAME          BINARY-CHAR VALUE ZERO.
021200     03  WS-OUT-PERIOD        PIC X(40) VALUE SPACES.
021300     03  WS-LEN-PERIOD        BINARY-CHAR VALUE ZERO.
021400     03  WS-OUT-GROSS         PIC X(09) VALUE SPACES.
021500     03  WS-LEN-GROSS         BINARY-CHAR VALUE ZERO.
021600     03  WS-OUT-TAX           PIC X(09) VALUE SPACES.
021700     03  WS-LEN-TAX           BINARY-CHAR VALUE ZERO.
021800     03  WS-OUT-NET           PIC X(10) VALUE SPACES.
021900     03  WS-LEN-NET           BINARY-CHAR VALUE ZERO.
022000     03  WS-OUT-SUPER         PIC X(09) VALUE SPACES.
022100     03  WS-LEN-SUPER         BINARY-CHAR VALUE ZERO.
022200     03  FILLER               PIC X(01) VALUE SPACES.
022300*
022400*    SALARY & SUPER RATE NUMERIC CONVERSION WORK AREA - ZERO
022500*    FILLED TEXT BUFFER REDEFINED AS A NUMERIC PICTURE SO A
022600*    PARSED DIGIT STRING OF ANY LENGTH UP TO THE BUFFER CAN BE
022700*    RIGHT JUSTIFIED INTO IT RELIABLY.
022800*
022900 01  WS-SALARY-BUFFER         PIC X(9)  VALUE ZEROES.
023000 01  WS-SALARY-BUFFER-N REDEFINES WS-SALARY-BUFFER
023100                              PIC 9(9).
023200*
023300 01  WS-RATE-INT-BUFFER       PIC X(3)  VALUE ZEROES.
023400 01  WS-RATE-INT-BUFFER-N REDEFINES WS-RATE-INT-BUFFER
023500                              PIC 9(3).
023600*
023700 01  WS-RATE-TEXT.
023800     03  WS-RATE-INT-TEXT     PIC X(3)  VALUE SPACES.
023900     03  WS-RATE-INT-LEN      BINARY-CHAR VALUE ZERO.
024000     03  WS-RATE-DEC-TEXT     PIC X(1)  VALUE "0".
024100     03  WS-RATE-DEC-LEN      BINARY-CHAR VALUE 1.
024200     03  FILLER               PIC X(01) VALUE SPACES.
024300*
024400 01  WS-MONTH-UPPER           PIC X(9)  VALUE SPACES.
024500*
024600*    TAX BRACKET TABLE - SHIPPED FIXED, SEE COPYBOOK.
024700*
024800 COPY "WSPYSLBRK.COB".
024900*
025000*    PARSED (LOGICAL) REQUEST, COMPUTED RESULT (INCLUDING THE
025100*    ZERO SUPPRESSED EDIT FIELDS) & ERROR LINE WORK AREA - SEE
025200*    COPYBOOKS.  THE EDIT FIELDS ARE TRIMMED VIA ZZ050 BELOW
025300*    BEFORE THEY GO INTO PSL-LINE-TEXT.
025400*
025500 COPY "WSPYSLPRS.COB".
025600 COPY "WSPYSLRSL.COB".
025700 COPY "WSPYSLERF.COB".
025800*
025900*    MONTH NAME TABLE - UPPER CASE COMPARE NAME, PROPER CASE
026000*    DISPLAY NAME & DAYS IN A NON LEAP YEAR.  FEBRUARY IS
026100*    ADJUSTED FOR A LEAP YEAR IN ZZ060 BELOW.
026200*
026300 01  PY-MONTH-TABLE-LITERAL.
026400     03  FILLER  PIC X(9) VALUE "JANUARY  ".
026500     03  FILLER  PIC X(9) VALUE "January  ".
026600     03  FILLER  PIC 99   VALUE 31.
026700     03  FILLER  PIC X(9) VALUE "FEBRUARY ".
026800     03  FILLER  PIC X(9) VALUE "February ".
026900     03  FILLER  PIC 99   VALUE 28.
027000     03  FILLER  PIC X(9) VALUE "MARCH    ".
027100     03  FILLER  PIC X(9) VALUE "March    ".
027200     03  FILLER  PIC 99   VALUE 31.
027300     03  FILLER  PIC X(9) VALUE "APRIL    ".
027400     03  FILLER  PIC X(9) VALUE "April    ".
027500     03  FILLER  PIC 99   VALUE 30.
027600     03  FILLER  PIC X(9) VALUE "MAY      ".
027700     03  FILLER  PIC X(9) VALUE "May      ".
027800     03  FILLER  PIC 99   VALUE 31.
027900     03  FILLER  PIC X(9) VALUE "JUNE     ".
028000     03  FILLER  PIC X(9) VALUE "June     ".
028100     03  FILLER  PIC 99   VALUE 30.
028200     03  FILLER  PIC X(9) VALUE "JULY     ".
028300     03  FILLER  PIC X(9) VALUE "July     ".
028400     03  FILLER  PIC 99   VALUE 31.
028500     03  FILLER  PIC X(9) VALUE "AUGUST   ".
028600     03  FILLER  PIC X(9) VALUE "August   ".
028700     03  FILLER  PIC 99   VALUE 31.
028800     03  FILLER  PIC X(9) VALUE "SEPTEMBER".
028900     03  FILLER  PIC X(9) VALUE "September".
029000     03  FILLER  PIC 99   VALUE 30.
029100     03  FILLER  PIC X(9) VALUE "OCTOBER  ".
029200     03  FILLER  PIC X(9) VALUE "October  ".
029300     03  FILLER  PIC 99   VALUE 31.
029400     03  FILLER  PIC X(9) VALUE "NOVEMBER ".
029500     03  FILLER  PIC X(9) VALUE "November ".
029600     03  FILLER  PIC 99   VALUE 30.
029700     03  FILLER  PIC X(9) VALUE "DECEMBER ".
029800     03  FILLER  PIC X(9) VALUE "December ".
029900     03  FILLER  PIC 99   VALUE 31.
030000*
030100 01  PY-MONTH-TABLE REDEFINES PY-MONTH-TABLE-LITERAL.
030200     03  PY-MONTH-ENTRY OCCURS 12 TIMES.
030300         05  PY-MONTH-UPPER-NAME   PIC X(9).
030400         05  PY-MONTH-DISPLAY-NAME PIC X(9).
030500         05  PY-MONTH-DAYS         PIC 99.
030600*
030700*    DATE / LEAP YEAR WORK AREA - SEE ZZ060 BELOW.
030800*
030900 01  WS-CURR-DATE-6.
031000     03  WS-CURR-YY            PIC 99.
031100     03  WS-CURR-MM            PIC 99.
031200     03  WS-CURR-DD            PIC 99.
031300*
031400 01  WS-CURR-YEAR              PIC 9(4) VALUE ZERO.
031500 01  WS-LAST-DAY               PIC 99   VALUE ZERO.
031600 01  WS-LEAP-REMAINDERS.
031700     03  WS-DIV-QUOT           PIC 9(4) COMP VALUE ZERO.
031800     03  WS-REM-4              PIC 9(4) COMP VALUE ZERO.
031900     03  WS-REM-100            PIC 9(4) COMP VALUE ZERO.
032000     03  WS-REM-400            PIC 9(4) COMP VALUE ZERO.
032100     03  FILLER                PIC X(01) VALUE SPACES.
032200 01  WS-LEAP-SWITCH            PIC X    VALUE "N".
032300     88  PY-LEAP-YEAR                   VALUE "Y".
032400*
032500*    TAX CALCULATION WORK AREA.
032600*
032700 01  WS-TAX-CALC.
032800     03  WS-PREV-MAX           PIC 9(9)    VALUE ZERO.
032900     03  WS-TAXABLE-OVER-BASE  PIC 9(9)    VALUE ZERO.
033000     03  WS-ANNUAL-TAX         PIC 9(9)V99 VALUE ZERO.
033100     03  FILLER                PIC X(01)   VALUE SPACES.
033200*
033300*    ERROR MESSAGES - NUMBERED PY0NN AS PER HOUSE STYLE, SOME
033400*    NUMBERS COMMENTED OUT AS THEY HAVE NO COBOL EQUIVALENT -
033500*    A PARSED REQUEST RECORD IS NEVER "NULL" HERE, ONLY ITS
033600*    INDIVIDUAL FIELDS CAN BE MISSING OR OUT OF RANGE.
033700*
033800 01  ERROR-MESSAGES.
033900     03  PY010  PIC X(57)
034000         VALUE "a payslip request must consist of 5 (non empty) el
034100-        "ements".
034200     03  PY011-PREFIX  PIC X(28)
034300         VALUE "cannot parse annual salary '".
034400     03  PY011-SUFFIX  PIC X(15) VALUE "' into a number".
034500     03  PY012  PIC X(76) VALUE "super rate must consist of at lea
034600-        "st one number and a '%' (percent character)".
034700     03  PY013  PIC X(58) VALUE "super rate must be suffixed with
034800-        "a '%' (percent character)".
034900     03  PY014-PREFIX  PIC X(25)
035000         VALUE "cannot parse super rate '".
035100     03  PY014-SUFFIX  PIC X(15) VALUE "' into a number".
035200     03  PY015-SUFFIX  PIC X(20) VALUE " is an invalid month".
035300     03  PY016  PIC X(4)  VALUE "null".
035400*    03  PY020  PIC X(16) VALUE "Request is null".
035500*                -- NOT USED, NO COBOL EQUIVALENT, A RECORD
035600*                -- IS ALWAYS PRESENT ONCE PARSING SUCCEEDS.
035700     03  PY021  PIC X(31)
035800         VALUE "First name is null or empty".
035900     03  PY022  PIC X(31)
036000         VALUE "Last name is null or empty".
036100     03  PY023  PIC X(39)
036200         VALUE "Annual salary must be bigger than zero".
036300*    03  PY024  PIC X(19) VALUE "Super rate is null".
036400*                -- NOT USED, SEE PY020 NOTE ABOVE.
036500     03  PY025  PIC X(35)
036600         VALUE "Super rate must be between 0% - 50%".
036700     03  PY030  PIC X(40)
036800         VALUE "PY010 - CANNOT OPEN PAYSLIP REQUEST FILE".
036900     03  PY031  PIC X(39)
037000         VALUE "PY010 - CANNOT OPEN PAYSLIP RESULT FILE".
037100     03  PY032  PIC X(38)
037200         VALUE "PY010 - CANNOT OPEN PAYSLIP ERROR FILE".
037300     03  PY040  PIC X(47)
037400         VALUE "no tax bracket matched the annual salary amount".
037500     03  FILLER  PIC X(01) VALUE SPACES.
037600*
037700*    *************************************************************
037800*
037900 PROCEDURE DIVISION.
038000*===================
038100*
038200 AA000-MAIN SECTION.
038300*    ***************
038400*
038500     DISPLAY PROG-NAME " STARTING".
038600     IF       PY-TRACE-SWITCH
038700              DISPLAY "PY010 - UPSI-0 ON - TRACE MODE".
038800     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
038900     PERFORM  AA020-PROCESS-REQUESTS THRU AA020-EXIT
039000              UNTIL END-OF-REQUESTS.
039100     PERFORM  AA095-CLOSE-FILES THRU AA095-EXIT.
039200     DISPLAY  PROG-NAME " ENDED - " WS-REC-COUNT
039300              " RECORD(S) READ".
039400     GOBACK.
039500*
039600 AA000-EXIT.
039700     EXIT SECTION.
039800*
039900 AA010-OPEN-FILES SECTION.
040000*    *********************
040100*
040200     OPEN     INPUT PY-SLIP-REQUEST-FILE.
040300     IF       PY-REQ-STATUS NOT = "00"
040400              DISPLAY PY030 " - STATUS " PY-REQ-STATUS
040500              GOBACK.
040600*
040700     OPEN     OUTPUT PY-SLIP-RESULT-FILE.
040800     IF       PY-RES-STATUS NOT = "00"
040900              DISPLAY PY031 " - STATUS " PY-RES-STATUS
041000              CLOSE   PY-SLIP-REQUEST-FILE
041100              GOBACK.
041200*
041300     OPEN     OUTPUT PY-SLIP-ERROR-FILE.
041400     IF       PY-ERR-STATUS NOT = "00"
041500              DISPLAY PY032 " - STATUS " PY-ERR-STATUS
041600              CLOSE   PY-SLIP-REQUEST-FILE
041700                      PY-SLIP-RESULT-FILE
041800              GOBACK.
041900*
042000 AA010-EXIT.
042100     EXIT SECTION.
042200*
042300 AA020-PROCESS-REQUESTS SECTION.
042400*    ***************************
042500*
042600     READ     PY-SLIP-REQUEST-FILE
042700              AT END
042800                       MOVE "Y" TO WS-EOF-SWITCH
042900                       GO TO AA020-EXIT
043000     END-READ.
043100     ADD      1 TO WS-REC-COUNT.
043200     MOVE     "N" TO WS-PARSE-FAIL-SWITCH.
043300     MOVE     "N" TO WS-VALID-FAIL-SWITCH.
043400     MOVE     "N" TO WS-CALC-FAIL-SWITCH.
043500     MOVE     SPACES TO WS-ERROR-TEXT.
043600*
043700     PERFORM  AA030-PARSE-REQUEST THRU AA030-EXIT.
043800     IF       PARSE-FAILED
043900              PERFORM AA099-WRITE-ERROR THRU AA099-EXIT
044000              GO TO AA020-EXIT.
044100*
044200     PERFORM  AA040-VALIDATE-REQUEST THRU AA040-EXIT.
044300     IF       VALID-FAILED
044400              PERFORM AA099-WRITE-ERROR THRU AA099-EXIT
044500              GO TO AA020-EXIT.
044600*
044700     PERFORM  AA050-CALCULATE-GROSS.
044800     PERFORM  AA060-CALCULATE-TAX THRU AA060-EXIT.
044900     IF       CALC-FAILED
045000              PERFORM AA099-WRITE-ERROR THRU AA099-EXIT
045100              GO TO AA020-EXIT.
045200*
045300     PERFORM  AA070-CALCULATE-SUPER.
045400     PERFORM  AA080-CALCULATE-NET.
045500     PERFORM  AA090-FORMAT-RESULT THRU AA090-EXIT.
045600*
045700     WRITE    PY-SLIP-RESULT-RECORD.
045800     IF       PY-RES-STATUS NOT = "00"
045900              DISPLAY PY031 " - WRITE STATUS " PY-RES-STATUS.
046000*
046100 AA020-EXIT.
046200     EXIT SECTION.
046300*
046400 AA030-PARSE-REQUEST SECTION.
046500*    ************************
046600*
046700     MOVE     PSR-LINE-TEXT TO WS-TOKEN (1).
046800     IF       PSR-LINE-TEXT = SPACES
046900              MOVE PY016 TO WS-ERROR-TEXT
047000              MOVE "Y"  TO WS-PARSE-FAIL-SWITCH
047100              GO TO AA030-EXIT.
047200*
047300*    SPLIT THE LINE ON COMMAS INTO UP TO 6 RAW TOKENS - A 6TH
047400*    SLOT IS KEPT SO A LINE WITH TOO MANY COMMAS STILL SHOWS
047500*    UP AS "NOT 5 GOOD TOKENS" BELOW RATHER THAN QUIETLY
047600*    DROPPING THE EXTRA FIELD.
047700*
047800     MOVE     SPACES TO WS-RAW-TOKENS.
047900     UNSTRING PSR-LINE-TEXT DELIMITED BY ","
048000              INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
048100                   WS-TOKEN (4) WS-TOKEN (5) WS-TOKEN (6)
048200              TALLYING IN WS-TOKEN-TALLY
048300     END-UNSTRING.
048400*
048500     MOVE     ZERO TO WS-GOOD-TOKEN-SUB.
048600     MOVE     SPACES TO WS-GOOD-TOKENS.
048700     PERFORM  AA031-COMPRESS-ONE-TOKEN
048800              VARYING WS-TOKEN-SUB FROM 1 BY 1
048900              UNTIL WS-TOKEN-SUB > WS-TOKEN-TALLY.
049000*
049100     IF       WS-GOOD-TOKEN-SUB NOT = 5
049200              MOVE PY010 TO WS-ERROR-TEXT
049300              MOVE "Y"  TO WS-PARSE-FAIL-SWITCH
049400              GO TO AA030-EXIT.
049500*
049600     MOVE     WS-GOOD-TOKEN (1) TO PSR-FIRST-NAME.
049700     MOVE     WS-GOOD-TOKEN (2) TO PSR-LAST-NAME.
049800     PERFORM  AA032-PARSE-SALARY-TOKEN THRU AA032-EXIT.
049900     IF       PARSE-FAILED
050000              GO TO AA030-EXIT.
050100     PERFORM  AA033-PARSE-RATE-TOKEN THRU AA033-EXIT.
050200     IF       PARSE-FAILED
050300              GO TO AA030-EXIT.
050400     PERFORM  AA034-PARSE-MONTH-TOKEN THRU AA034-EXIT.
050500*
050600 AA030-EXIT.
050700     EXIT SECTION.
050800*
050900 AA031-COMPRESS-ONE-TOKEN.
051000     MOVE     WS-TOKEN (WS-TOKEN-SUB) TO WS-TRIM-IN.
051100     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
051200     IF       WS-TRIM-LEN NOT = ZERO
051300              ADD  1 TO WS-GOOD-TOKEN-SUB
051400              IF   WS-GOOD-TOKEN-SUB NOT > 5
051500                   MOVE WS-TRIM-OUT (1 : WS-TRIM-LEN)
051600                     TO WS-GOOD-TOKEN (WS-GOOD-TOKEN-SUB)
051700                   MOVE WS-TRIM-LEN
051800                     TO WS-GOOD-LEN (WS-GOOD-TOKEN-SUB)
051900              END-IF
052000     END-IF.
052100*
052200 AA032-PARSE-SALARY-TOKEN SECTION.
052300*    *****************************
052400*
052500     MOVE     WS-GOOD-LEN (3) TO WS-WORK-LEN.
052600     IF       WS-GOOD-TOKEN (3) (1 : WS-WORK-LEN) NOT NUMERIC
052700              OR WS-WORK-LEN > 9
052800              STRING PY011-PREFIX              DELIMITED BY SIZE
052900                     WS-GOOD-TOKEN (3) (1 : WS-WORK-LEN)
053000                                                DELIMITED BY SIZE
053100                     PY011-SUFFIX               DELIMITED BY SIZE
053200                INTO WS-ERROR-TEXT
053300              MOVE "Y" TO WS-PARSE-FAIL-SWITCH
053400              GO TO AA032-EXIT.
053500*
053600     MOVE     ZEROES TO WS-SALARY-BUFFER.
053700     MOVE     WS-GOOD-TOKEN (3) (1 : WS-WORK-LEN)
053800       TO     WS-SALARY-BUFFER (10 - WS-WORK-LEN : WS-WORK-LEN).
053900     MOVE     WS-SALARY-BUFFER-N TO PSR-ANNUAL-SALARY.
054000*
054100 AA032-EXIT.
054200     EXIT SECTION.
054300*
054400 AA033-PARSE-RATE-TOKEN SECTION.
054500*    ***************************
054600*
054700     MOVE     WS-GOOD-LEN (4) TO WS-WORK-LEN.
054800     IF       WS-WORK-LEN < 2
054900              MOVE PY012 TO WS-ERROR-TEXT
055000              MOVE "Y"  TO WS-PARSE-FAIL-SWITCH
055100              GO TO AA033-EXIT.
055200*
055300     IF       WS-GOOD-TOKEN (4) (WS-WORK-LEN : 1) NOT = "%"
055400              MOVE PY013 TO WS-ERROR-TEXT
055500              MOVE "Y"  TO WS-PARSE-FAIL-SWITCH
055600              GO TO AA033-EXIT.
055700*
055800     SUBTRACT 1 FROM WS-WORK-LEN.
055900     MOVE     "0" TO WS-RATE-DEC-TEXT.
056000     MOVE     1   TO WS-RATE-DEC-LEN.
056100     MOVE     SPACES TO WS-RATE-INT-TEXT.
056200     UNSTRING WS-GOOD-TOKEN (4) (1 : WS-WORK-LEN) DELIMITED BY "."
056300              INTO WS-RATE-INT-TEXT  COUNT IN WS-RATE-INT-LEN
056400                   WS-RATE-DEC-TEXT  COUNT IN WS-RATE-DEC-LEN
056500     END-UNSTRING.
056600*
056700     IF       WS-RATE-INT-LEN = ZERO OR WS-RATE-INT-LEN > 3
056800              OR WS-RATE-DEC-LEN > 1
056900              OR WS-RATE-INT-TEXT (1 : WS-RATE-INT-LEN)
057000                 NOT NUMERIC
057100              OR WS-RATE-DEC-TEXT (1 : WS-RATE-DEC-LEN)
057200                 NOT NUMERIC
057300              STRING PY014-PREFIX              DELIMITED BY SIZE
057400                     WS-GOOD-TOKEN (4) (1 : WS-WORK-LEN)
057500                                                DELIMITED BY SIZE
057600                     PY014-SUFFIX               DELIMITED BY SIZE
057700                INTO WS-ERROR-TEXT
057800              MOVE "Y" TO WS-PARSE-FAIL-SWITCH
057900              GO TO AA033-EXIT.
058000*
058100     MOVE     ZEROES TO WS-RATE-INT-BUFFER.
058200     MOVE     WS-RATE-INT-TEXT (1 : WS-RATE-INT-LEN)
058300       TO     WS-RATE-INT-BUFFER
058400              (4 - WS-RATE-INT-LEN : WS-RATE-INT-LEN).
058500     MOVE     WS-RATE-INT-BUFFER-N TO PSR-SUPER-RATE.
058600     MOVE     WS-RATE-DEC-TEXT (1 : 1)
058700       TO     PSR-SUPER-RATE (4 : 1).
058800*
058900 AA033-EXIT.
059000     EXIT SECTION.
059100*
059200 AA034-PARSE-MONTH-TOKEN SECTION.
059300*    ****************************
059400*
059500     MOVE     WS-GOOD-LEN (5) TO WS-WORK-LEN.
059600     MOVE     SPACES TO WS-MONTH-UPPER.
059700     MOVE     WS-GOOD-TOKEN (5) (1 : WS-WORK-LEN)
059800       TO     WS-MONTH-UPPER.
059900     INSPECT  WS-MONTH-UPPER
060000              CONVERTING "abcdefghijklmnopqrstuvwxyz"
060100                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060200*
060300     MOVE     "N" TO WS-MONTH-FOUND-SWITCH.
060400     PERFORM  AA035-CHECK-ONE-MONTH
060500              VARYING WS-MONTH-SUB FROM 1 BY 1
060600              UNTIL WS-MONTH-SUB > 12
060700                 OR WS-MONTH-FOUND-SWITCH = "Y".
060800*
060900     IF       WS-MONTH-FOUND-SWITCH NOT = "Y"
061000              STRING WS-GOOD-TOKEN (5) (1 : WS-WORK-LEN)
061100                                                DELIMITED BY SIZE
061200                     PY015-SUFFIX               DELIMITED BY SIZE
061300                INTO WS-ERROR-TEXT
061400              MOVE "Y" TO WS-PARSE-FAIL-SWITCH
061500              GO TO AA034-EXIT.
061600*
061700     MOVE     WS-GOOD-TOKEN (5) (1 : WS-WORK-LEN)
061800       TO     PSR-MONTH-NAME.
061900*
062000 AA034-EXIT.
062100     EXIT SECTION.
062200*
062300 AA035-CHECK-ONE-MONTH.
062400     IF       WS-MONTH-UPPER = PY-MONTH-UPPER-NAME (WS-MONTH-SUB)
062500              MOVE "Y" TO WS-MONTH-FOUND-SWITCH
062600              MOVE WS-MONTH-SUB TO WS-SAVED-MONTH-SUB
062700     END-IF.
062800*
062900 AA040-VALIDATE-REQUEST SECTION.
063000*    ***************************
063100*
063200*    "REQUEST IS NULL" AND "SUPER RATE IS NULL" HAVE NO TEST
063300*    HERE - SEE PY020/PY024 NOTES ABOVE.
063400*
063500     IF       PSR-FIRST-NAME = SPACES
063600              MOVE PY021 TO WS-ERROR-TEXT
063700              MOVE "Y"  TO WS-VALID-FAIL-SWITCH
063800              GO TO AA040-EXIT.
063900*
064000     IF       PSR-LAST-NAME = SPACES
064100              MOVE PY022 TO WS-ERROR-TEXT
064200              MOVE "Y"  TO WS-VALID-FAIL-SWITCH
064300              GO TO AA040-EXIT.
064400*
064500     IF       PSR-ANNUAL-SALARY = ZERO
064600              MOVE PY023 TO WS-ERROR-TEXT
064700              MOVE "Y"  TO WS-VALID-FAIL-SWITCH
064800              GO TO AA040-EXIT.
064900*
065000*    PSR-SUPER-RATE IS AN UNSIGNED PICTURE SO IT CAN NEVER BE
065100*    BELOW ZERO - ONLY THE UPPER BOUND NEEDS TESTING HERE.
065200*
065300     IF       PSR-SUPER-RATE > 50.0
065400              MOVE PY025 TO WS-ERROR-TEXT
065500              MOVE "Y"  TO WS-VALID-FAIL-SWITCH.
065600*
065700 AA040-EXIT.
065800     EXIT SECTION.
065900*
066000 AA050-CALCULATE-GROSS.
066100     COMPUTE  PSL-GROSS-INCOME ROUNDED = PSR-ANNUAL-SALARY / 12.
066200*
066300 AA060-CALCULATE-TAX SECTION.
066400*    ************************
066500*
066600*    ROW 5 OF THE TABLE CARRIES A 999999999 SENTINEL SO EVERY
066700*    PIC 9(9) SALARY FALLS IN SOME ROW - THE NOT-FOUND LEG BELOW
066800*    SHOULD NEVER FIRE.  IT IS KEPT AND TREATED AS A HARD ERROR
066900*    (SAME ABORT-THE-RECORD PATH AS A PARSE OR VALIDATION FAIL)
067000*    RATHER THAN DROPPED, IN CASE THE TABLE IS EVER RE-KEYED WITH
067100*    A LOWER TOP ROW.
067200*
067300     MOVE     "N" TO WS-BRK-FOUND-SWITCH.
067400     PERFORM  AA061-CHECK-ONE-BRACKET
067500              VARYING WS-BRK-SUB FROM 1 BY 1
067600              UNTIL WS-BRK-SUB > 5 OR WS-BRK-FOUND-SWITCH = "Y".
067700     IF       WS-BRK-FOUND-SWITCH NOT = "Y"
067800              MOVE PY040 TO WS-ERROR-TEXT
067900              MOVE "Y"  TO WS-CALC-FAIL-SWITCH.
068000*
068100 AA060-EXIT.
068200     EXIT SECTION.
068300*
068400 AA061-CHECK-ONE-BRACKET.
068500     IF       PSR-ANNUAL-SALARY NOT > PS-BRK-MAX (WS-BRK-SUB)
068600              MOVE "Y" TO WS-BRK-FOUND-SWITCH
068700              IF   WS-BRK-SUB = 1
068800                   MOVE ZERO TO WS-PREV-MAX
068900              ELSE
069000                   MOVE PS-BRK-MAX (WS-BRK-SUB - 1) TO WS-PREV-MAX
069100              END-IF
069200              SUBTRACT WS-PREV-MAX FROM PSR-ANNUAL-SALARY
069300                GIVING WS-TAXABLE-OVER-BASE
069400              COMPUTE WS-ANNUAL-TAX =
069500                      (WS-TAXABLE-OVER-BASE *
069600                       PS-BRK-RATE (WS-BRK-SUB))
069700                       + PS-BRK-BASE-TAX (WS-BRK-SUB)
069800              COMPUTE PSL-INCOME-TAX ROUNDED = WS-ANNUAL-TAX / 12
069900     END-IF.
070000*
070100 AA070-CALCULATE-SUPER.
070200*
070300*    TRUNCATED, NOT ROUNDED - SEE BUSINESS RULE ON SUPER, A
070400*    PLAIN COMPUTE WITH NO ROUNDED CLAUSE DROPS THE EXCESS
070500*    LOW ORDER DIGITS RATHER THAN ROUNDING THEM.
070600*
070700     COMPUTE  PSL-MONTHLY-SUPER =
070800              (PSR-SUPER-RATE / 100) * PSL-GROSS-INCOME.
070900*
071000 AA080-CALCULATE-NET.
071100     COMPUTE  PSL-NET-INCOME = PSL-GROSS-INCOME - PSL-INCOME-TAX.
071200*
071300 AA090-FORMAT-RESULT SECTION.
071400*    ************************
071500*
071600     MOVE     SPACES TO PSL-FULL-NAME.
071700     STRING   PSR-FIRST-NAME DELIMITED BY SPACE
071800              " "            DELIMITED BY SIZE
071900              PSR-LAST-NAME  DELIMITED BY SPACE
072000         INTO PSL-FULL-NAME.
072100     MOVE     WS-SAVED-MONTH-SUB TO WS-MONTH-SUB.
072200     PERFORM  ZZ060-LAST-DAY-OF-MONTH THRU ZZ060-EXIT.
072300*
072400     MOVE     SPACES TO PSL-PAY-PERIOD.
072500     STRING   "01 "                             DELIMITED BY SIZE
072600              PY-MONTH-DISPLAY-NAME (WS-MONTH-SUB)
072700                                                DELIMITED BY SPACE
072800              " - "                             DELIMITED BY SIZE
072900              WS-LAST-DAY                       DELIMITED BY SIZE
073000              " "                                DELIMITED BY SIZE
073100              PY-MONTH-DISPLAY-NAME (WS-MONTH-SUB)
073200                                                DELIMITED BY SPACE
073300         INTO PSL-PAY-PERIOD.
073400*
073500     MOVE     PSL-GROSS-INCOME  TO PSL-GROSS-EDIT.
073600     MOVE     PSL-INCOME-TAX    TO PSL-TAX-EDIT.
073700     MOVE     PSL-NET-INCOME    TO PSL-NET-EDIT.
073800     MOVE     PSL-MONTHLY-SUPER TO PSL-SUPER-EDIT.
073900*
074000     MOVE     PSL-FULL-NAME TO WS-TRIM-IN.
074100     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
074200     MOVE     WS-TRIM-OUT TO WS-OUT-NAME.
074300     MOVE     WS-TRIM-LEN TO WS-LEN-NAME.
074400*
074500     MOVE     SPACES TO WS-TRIM-IN.
074600     MOVE     PSL-PAY-PERIOD TO WS-TRIM-IN.
074700     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
074800     MOVE     WS-TRIM-OUT TO WS-OUT-PERIOD.
074900     MOVE     WS-TRIM-LEN TO WS-LEN-PERIOD.
075000*
075100     MOVE     SPACES TO WS-TRIM-IN.
075200     MOVE     PSL-GROSS-EDIT TO WS-TRIM-IN.
075300     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
075400     MOVE     WS-TRIM-OUT (1 : 9) TO WS-OUT-GROSS.
075500     MOVE     WS-TRIM-LEN TO WS-LEN-GROSS.
075600*
075700     MOVE     SPACES TO WS-TRIM-IN.
075800     MOVE     PSL-TAX-EDIT TO WS-TRIM-IN.
075900     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
076000     MOVE     WS-TRIM-OUT (1 : 9) TO WS-OUT-TAX.
076100     MOVE     WS-TRIM-LEN TO WS-LEN-TAX.
076200*
076300     MOVE     SPACES TO WS-TRIM-IN.
076400     MOVE     PSL-NET-EDIT TO WS-TRIM-IN.
076500     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
076600     MOVE     WS-TRIM-OUT (1 : 10) TO WS-OUT-NET.
076700     MOVE     WS-TRIM-LEN TO WS-LEN-NET.
076800*
076900     MOVE     SPACES TO WS-TRIM-IN.
077000     MOVE     PSL-SUPER-EDIT TO WS-TRIM-IN.
077100     PERFORM  ZZ050-TRIM-TOKEN THRU ZZ050-EXIT.
077200     MOVE     WS-TRIM-OUT (1 : 9) TO WS-OUT-SUPER.
077300     MOVE     WS-TRIM-LEN TO WS-LEN-SUPER.
077400*
077500     MOVE     SPACES TO PSL-LINE-TEXT.
077600     STRING   WS-OUT-NAME   (1 : WS-LEN-NAME)   DELIMITED BY SIZE
077700              ","                                DELIMITED BY SIZE
077800              WS-OUT-PERIOD (1 : WS-LEN-PERIOD) DELIMITED BY SIZE
077900              ","                                DELIMITED BY SIZE
078000              WS-OUT-GROSS  (1 : WS-LEN-GROSS)  DELIMITED BY SIZE
078100              ","                                DELIMITED BY SIZE
078200              WS-OUT-TAX    (1 : WS-LEN-TAX)    DELIMITED BY SIZE
078300              ","                                DELIMITED BY SIZE
078400              WS-OUT-NET    (1 : WS-LEN-NET)    DELIMITED BY SIZE
078500              ","                                DELIMITED BY SIZE
078600              WS-OUT-SUPER  (1 : WS-LEN-SUPER)  DELIMITED BY SIZE
078700         INTO PSL-LINE-TEXT.
078800*
078900 AA090-EXIT.
079000     EXIT SECTION.
079100*
079200 AA095-CLOSE-FILES SECTION.
079300*    **********************
079400*
079500     CLOSE    PY-SLIP-REQUEST-FILE
079600              PY-SLIP-RESULT-FILE
079700              PY-SLIP-ERROR-FILE.
079800*
079900 AA095-EXIT.
080000     EXIT SECTION.
080100*
080200 AA099-WRITE-ERROR SECTION.
080300*    **********************
080400*
080500     MOVE     WS-REC-COUNT TO PSE-REC-NO-EDIT.
080600     MOVE     WS-ERROR-TEXT TO PSE-MESSAGE.
080700     MOVE     SPACES TO PY-SLIP-ERROR-RECORD.
080800     MOVE     PY-SLIP-ERROR-FIELDS TO PY-SLIP-ERROR-RECORD.
080900     WRITE    PY-SLIP-ERROR-RECORD.
081000     IF       PY-ERR-STATUS NOT = "00"
081100              DISPLAY PY032 " - WRITE STATUS " PY-ERR-STATUS.
081200*
081300 AA099-EXIT.
081400     EXIT SECTION.
081500*
081600 ZZ050-TRIM-TOKEN SECTION.
081700*    *********************
081800*
081900*    LEFT JUSTIFIES WS-TRIM-IN INTO WS-TRIM-OUT, SETTING
082000*    WS-TRIM-LEN TO THE NUMBER OF MEANINGFUL CHARACTERS (ZERO
082100*    IF WS-TRIM-IN IS ALL SPACES).  USED FOR EVERY TOKEN, NAME
082200*    AND EDITED NUMERIC FIELD IN THE PROGRAM.
082300*
082400     MOVE     SPACES TO WS-TRIM-OUT.
082500     MOVE     ZERO TO WS-TRIM-FIRST WS-TRIM-LAST WS-TRIM-LEN.
082600     PERFORM  ZZ051-TRIM-SCAN-CHAR
082700              VARYING WS-TRIM-SUB FROM 1 BY 1
082800              UNTIL WS-TRIM-SUB > 41.
082900     IF       WS-TRIM-FIRST NOT = ZERO
083000              COMPUTE WS-TRIM-LEN =
083100                      WS-TRIM-LAST - WS-TRIM-FIRST + 1
083200              MOVE WS-TRIM-IN (WS-TRIM-FIRST : WS-TRIM-LEN)
083300                TO WS-TRIM-OUT (1 : WS-TRIM-LEN)
083400     END-IF.
083500*
083600 ZZ050-EXIT.
083700     EXIT SECTION.
083800*
083900 ZZ051-TRIM-SCAN-CHAR.
084000     IF       WS-TRIM-IN (WS-TRIM-SUB : 1) NOT = SPACE
084100              IF   WS-TRIM-FIRST = ZERO
084200                   MOVE WS-TRIM-SUB TO WS-TRIM-FIRST
084300              END-IF
084400              MOVE WS-TRIM-SUB TO WS-TRIM-LAST
084500     END-IF.
084600*
084700 ZZ060-LAST-DAY-OF-MONTH SECTION.
084800*    ****************************
084900*
085000*    FEBRUARY NEEDS THE CURRENT YEAR TO PICK 28 OR 29 - EVERY
085100*    OTHER MONTH USES THE TABLE FIGURE AS IS.
085200*
085300     MOVE     PY-MONTH-DAYS (WS-MONTH-SUB) TO WS-LAST-DAY.
085400     IF       WS-MONTH-SUB = 2
085500              ACCEPT  WS-CURR-DATE-6 FROM DATE
085600              IF      WS-CURR-YY < 50
085700                      COMPUTE WS-CURR-YEAR = 2000 + WS-CURR-YY
085800              ELSE
085900                      COMPUTE WS-CURR-YEAR = 1900 + WS-CURR-YY
086000              END-IF
086100              DIVIDE  WS-CURR-YEAR BY 4   GIVING WS-DIV-QUOT
086200                                          REMAINDER WS-REM-4
086300              DIVIDE  WS-CURR-YEAR BY 100 GIVING WS-DIV-QUOT
086400                                          REMAINDER WS-REM-100
086500              DIVIDE  WS-CURR-YEAR BY 400 GIVING WS-DIV-QUOT
086600                                          REMAINDER WS-REM-400
086700              MOVE    "N" TO WS-LEAP-SWITCH
086800              IF      WS-REM-4 = ZERO
086900                      AND (WS-REM-100 NOT = ZERO
087000                        OR WS-REM-400 = ZERO)
087100                      MOVE "Y" TO WS-LEAP-SWITCH
087200              END-IF
087300              IF      PY-LEAP-YEAR
087400                      MOVE 29 TO WS-LAST-DAY
087500              END-IF
087600     END-IF.
087700*
087800 ZZ060-EXIT.
087900     EXIT SECTION.
088000*
088100*    *************************************************************
088200*    END OF PY010.
088300*    *************************************************************
