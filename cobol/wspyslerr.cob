000100*    *******************************************
000200*    *                                          *
000300*    *  RECORD DEFINITION FOR THE MONTHLY       *
000400*    *   PAYSLIP ERROR / DIAGNOSTIC FILE        *
000500*    *                                          *
000600*    *     LINE SEQUENTIAL TEXT, ONE DIAGNOSTIC *
000700*    *     PER REJECTED REQUEST, PREFIXED WITH  *
000800*    *     THE INPUT RECORD POSITION.           *
000900*    *                                          *
001000*    *******************************************
001100*      FILE SIZE 90 BYTES PER LINE.
001200*
001300*    SEE WSPYSLERF.COB FOR THE WORKING STORAGE FIELDS AA099
001400*    BUILDS BEFORE MOVING THEM INTO PSE-LINE-TEXT BELOW.
001500*
001600*    29/11/25 VBC - CREATED.
001700*    19/12/25 VBC - SPLIT OFF THE WORKING FIELDS TO THEIR OWN
001800*                   COPYBOOK (WSPYSLERF) - HAD THEM HERE TOO
001900*                   WHICH DOUBLE DEFINED THE FD STORAGE.
002000*    22/12/25 VBC - WIDENED 80 -> 90 BYTES, PY012'S MESSAGE
002100*                   TEXT DID NOT FIT IN THE ORIGINAL 66 BYTE
002200*                   PSE-MESSAGE.
002300*
002400 01  PY-SLIP-ERROR-RECORD.
002500     03  PSE-LINE-TEXT         PIC X(89).
002600     03  FILLER                PIC X(01).
