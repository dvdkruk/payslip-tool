000100*    *******************************************
000200*    *                                          *
000300*    *  WORKING STORAGE FOR THE COMPUTED        *
000400*    *   (LOGICAL) PAYSLIP RESULT               *
000500*    *                                          *
000600*    *     FILLED BY AA050 THRU AA090 FROM      *
000700*    *     A VALIDATED PY-SLIP-REQUEST-PARSED   *
000800*    *     RECORD, THEN JOINED TO BUILD THE     *
000900*    *     PSL-LINE-TEXT OUTPUT LINE.           *
001000*    *                                          *
001100*    *******************************************
001200*
001300*    29/11/25 VBC - CREATED.
001400*    03/12/25 VBC - NET-INCOME MADE SIGNED (S9(9)) PER SPEC - TAX
001500*                   CANNOT EXCEED GROSS WITH THE SHIPPED BRACKET
001600*                   TABLE BUT THE FIELD STAYS SIGNED REGARDLESS.
001700*
001800 01  PY-SLIP-RESULT-FIELDS.
001900     03  PSL-FULL-NAME         PIC X(41).
002000     03  PSL-PAY-PERIOD        PIC X(40).
002100     03  PSL-GROSS-INCOME      PIC 9(9).
002200     03  PSL-INCOME-TAX        PIC 9(9).
002300     03  PSL-NET-INCOME        PIC S9(9).
002400     03  PSL-MONTHLY-SUPER     PIC 9(9).
002500     03  FILLER                PIC X(04).
002600*
002700*    EDITED (ZERO-SUPPRESSED) VIEWS USED ONLY WHILE BUILDING THE
002800*    COMMA JOINED OUTPUT LINE - SEE AA090-FORMAT-RESULT.
002900*
003000 01  PSL-EDIT-FIELDS.
003100     03  PSL-GROSS-EDIT        PIC Z(8)9.
003200     03  PSL-TAX-EDIT          PIC Z(8)9.
003300     03  PSL-NET-EDIT          PIC -(8)9.
003400     03  PSL-SUPER-EDIT        PIC Z(8)9.
003500     03  FILLER                PIC X(03).
