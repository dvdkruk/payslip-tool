000100*    *******************************************
000200*    *                                          *
000300*    *  WORKING STORAGE FOR THE MONTHLY         *
000400*    *   PAYSLIP INCOME TAX BRACKET TABLE       *
000500*    *                                          *
000600*    *     NOT FILE RESIDENT - FIXED ANNUAL     *
000700*    *     PAYG-STYLE BRACKET DATA, YEAR 2017,  *
000800*    *     USED AS SHIPPED, NOT OPERATOR SET-   *
000900*    *     UP-ABLE VIA ANY PY PARAM SCREEN.     *
001000*    *                                          *
001100*    *******************************************
001200*      5 ROWS, 20 BYTES PER ROW = 100 BYTES.
001300*
001400*    05/12/25 VBC - CREATED FOR PY010 - ONE TABLE PER COUNTRY WOULD BE
001500*                   NEEDED IF THIS IS EVER EXTENDED PAST AU PAYG, SO
001600*                   EACH ROW IS A FULL PS-BRK-ENTRY, NOT A DELTA.
001700*    11/12/25 VBC - WIDENED BRK-RATE TO 9V9(3) (WAS V9(3)) - A V-ONLY
001800*                   PICTURE REDEFINED BADLY OVER THE LITERAL ROWS.
001900*    18/12/25 VBC - DROPPED COMP-3 ON THE REDEFINED TABLE - HAS TO
002000*                   STAY DISPLAY TO LINE UP BYTE FOR BYTE WITH THE
002100*                   LITERAL ROWS BELOW IT OR THE REDEFINES IS GARBAGE.
002200*
002300 01  PS-BRK-TABLE-LITERAL.
002400     03  PS-BRK-ROW-1.
002500         05  FILLER            PIC 9(9)      VALUE 18200.
002600         05  FILLER            PIC 9(7)      VALUE 0.
002700         05  FILLER            PIC 9V9(3)    VALUE 0.000.
002800     03  PS-BRK-ROW-2.
002900         05  FILLER            PIC 9(9)      VALUE 37000.
003000         05  FILLER            PIC 9(7)      VALUE 0.
003100         05  FILLER            PIC 9V9(3)    VALUE 0.190.
003200     03  PS-BRK-ROW-3.
003300         05  FILLER            PIC 9(9)      VALUE 80000.
003400         05  FILLER            PIC 9(7)      VALUE 3572.
003500         05  FILLER            PIC 9V9(3)    VALUE 0.325.
003600     03  PS-BRK-ROW-4.
003700         05  FILLER            PIC 9(9)      VALUE 180000.
003800         05  FILLER            PIC 9(7)      VALUE 17547.
003900         05  FILLER            PIC 9V9(3)    VALUE 0.370.
004000     03  PS-BRK-ROW-5.
004100         05  FILLER            PIC 9(9)      VALUE 999999999.
004200         05  FILLER            PIC 9(7)      VALUE 54547.
004300         05  FILLER            PIC 9V9(3)    VALUE 0.450.
004400*
004500*    TABLE VIEW OF THE SAME 100 BYTES - ROW 1 = BRACKET 1 (0% UP TO
004600*    18200), ROW 5 = TOP BRACKET (UNBOUNDED, SENTINEL 999999999).
004700*
004800 01  PS-BRK-TABLE REDEFINES PS-BRK-TABLE-LITERAL.
004900     03  PS-BRK-ENTRY                         OCCURS 5.
005000         05  PS-BRK-MAX        PIC 9(9).
005100         05  PS-BRK-BASE-TAX   PIC 9(7).
005200         05  PS-BRK-RATE       PIC 9V9(3).
